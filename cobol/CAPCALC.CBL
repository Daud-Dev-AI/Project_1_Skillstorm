000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     CAPCALC.
000400 AUTHOR.         R P SAYED.
000500 INSTALLATION.   WAREHOUSE SYSTEMS GROUP.
000600 DATE-WRITTEN.   05/10/91.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENTIAL.
000900******************************************************************
001000*    CAPCALC IS THE SINGLE PLACE WHERE WAREHOUSE CAPACITY
001100*    ARITHMETIC IS DONE.  EVERY PROGRAM THAT NEEDS CURRENT
001200*    CAPACITY, AVAILABLE CAPACITY, ITEM COUNT, UTILIZATION
001300*    PERCENT, OR A HAS-CAPACITY TEST FOR A WAREHOUSE CALLS
001400*    THIS MODULE RATHER THAN RE-CODING THE SCAN OF THE ITEM
001500*    TABLE ITSELF.  KEEP IT THAT WAY -- RPS.
001600*
001700*    CALLING SEQUENCE -
001800*       CALL 'CAPCALC' USING CC-WH-ID        (IN, 9(05))
001900*                            CC-MAX-CAPACITY (IN, 9(07))
002000*                            CC-NEEDED-QTY   (IN, 9(07))
002100*                            CC-IT-TABLE     (IN, ITEM TABLE)
002200*                            CC-IT-COUNT     (IN, COMP)
002300*                            CC-CURRENT-CAP  (OUT, 9(07))
002400*                            CC-AVAILABLE-CAP(OUT, 9(07))
002500*                            CC-ITEM-COUNT   (OUT, 9(05))
002600*                            CC-UTIL-PCT     (OUT, ZZ9.99)
002700*                            CC-HAS-CAP-SW   (OUT, X, 'Y'/'N')
002800*
002900*    IF CC-NEEDED-QTY IS ZERO THE HAS-CAPACITY TEST IS ALWAYS
003000*    'Y' AND CAN BE IGNORED BY THE CALLER -- THAT IS THE CASE
003100*    WHEN THE CALLER ONLY WANTS THE REPORT FIGURES.
003200*
003300*-----------------------------------------------------------------
003400*    CHANGE LOG
003500*-----------------------------------------------------------------
003600*    05-10-91  RPS  000000  ORIGINAL - CURRENT/AVAILABLE/COUNT
003700*    07-22-91  RPS  000012  ADDED UTILIZATION PERCENT, 2 DECIMALS,
003800*                           ROUNDED (INVENTORY CTL REQUEST)
003900*    02-14-92  RPS  000031  ADDED HAS-CAPACITY TEST PARAMETER SO
004000*                           CALLERS DO NOT HAVE TO REPEAT THE
004100*                           CURRENT+NEEDED <= MAX COMPARE
004200*    11-02-93  RPS  000058  WIDENED WH-NAME-RELATED TABLE FIELDS
004300*                           TO MATCH WHCOPY/ITCOPY CHANGE 93-0447
004400*    08-19-95  RPS  000077  RAISED ITEM TABLE LIMIT TO 500 ENTRIES
004500*                           FOR TRANSFER-SPLIT GROWTH
004600*    09-30-98  TGK  000102  YEAR-2000 REVIEW - NO DATE FIELDS IN
004700*                           THIS MODULE, NO CHANGES REQUIRED
004800*    03-14-97  TGK  000088  DEFENSIVE NUMERIC-CLASS EDITS ADDED
004900*                           AHEAD OF THE CAPACITY ARITHMETIC
005000*    06-02-01  JBH  000119  ZERO-MAX-CAPACITY GUARD MADE EXPLICIT
005100*                           PER TICKET WH-2001-114 (DIVIDE CHECK
005200*                           SEEN IN PARALLEL TEST)
005210*    10-03-06  DMC  000134  200/300 NOW PERFORMED THRU THEIR OWN
005220*                           EXIT PARAGRAPHS, MATCHING THE CALLING
005230*                           CONVENTION INVUPDT USES ON ITS OWN
005240*                           STEP PARAGRAPHS
005250*    10-10-06  DMC  000135  CC-IT-TABLE COPY OF ITCOPY SWITCHED
005260*                           FROM ==05== BY ==10== TO THE :TAG:
005270*                           PREFIX FORM (SEE ITCOPY) -- THE OLD
005280*                           FORM ALSO REWROTE THE PIC 9(05) ID
005290*                           FIELDS TO PIC 9(10), ONE BYTE OUT OF
005295*                           STEP WITH WHAT INVUPDT PASSES IN
005300******************************************************************
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.   IBM-390.
005800 OBJECT-COMPUTER.   IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100
006200 DATA DIVISION.
006300 WORKING-STORAGE SECTION.
006400******************************************************************
006500*    WORK AREAS
006600******************************************************************
006700 01  WS-SWITCHES.
006800     05  WS-IT-SUB                   PIC 9(04) COMP.
006900     05  WS-IT-FOUND-SW              PIC X(01) VALUE 'N'.
007000         88  WS-IT-FOUND                        VALUE 'Y'.
007050     05  FILLER                      PIC X(01).
007100
007200 01  WS-ACCUMULATORS.
007300     05  WS-CURRENT-CAP-WRK          PIC 9(07) COMP VALUE ZERO.
007400     05  WS-ITEM-COUNT-WRK           PIC 9(05) COMP VALUE ZERO.
007500     05  WS-PCT-WORK                 PIC S9(05)V99 COMP
007600                                            VALUE ZERO.
007650     05  FILLER                      PIC X(01).
007700
007800*    DEFENSIVE NUMERIC-CLASS EDIT AREAS -- A CALLER THAT PASSES
007900*    AN UNEDITED FIELD (E.G. SPACES FROM A SHORT-MOVE) WOULD
008000*    OTHERWISE ABEND THE DIVIDE BELOW, SO WE TEST CLASS NUMERIC
008100*    ON THE THREE INPUT QUANTITIES BEFORE TRUSTING THEM.
008200 01  WS-MAX-CAP-EDIT-AREA            PIC X(07).
008300 01  WS-MAX-CAP-EDIT-NUM REDEFINES
008400         WS-MAX-CAP-EDIT-AREA        PIC 9(07).
008500
008600 01  WS-NEEDED-EDIT-AREA             PIC X(07).
008700 01  WS-NEEDED-EDIT-NUM REDEFINES
008800         WS-NEEDED-EDIT-AREA         PIC 9(07).
008900
009000 01  WS-WHID-EDIT-AREA               PIC X(05).
009100 01  WS-WHID-EDIT-NUM REDEFINES
009200         WS-WHID-EDIT-AREA           PIC 9(05).
009300
009400 LINKAGE SECTION.
009500 01  CC-WH-ID                        PIC 9(05).
009600 01  CC-MAX-CAPACITY                 PIC 9(07).
009700 01  CC-NEEDED-QTY                   PIC 9(07).
009800
009900*    CC-IT-TABLE MUST MATCH THE CALLER'S IT-TABLE, ENTRY FOR
010000*    ENTRY -- SAME COPY MEMBER, SAME OCCURS LIMIT, SAME :TAG:
010100*    REPLACING VALUE (IT-T).  SEE ITCOPY.
010200 01  CC-IT-TABLE.
010300     05  CC-IT-ENTRY OCCURS 500 TIMES.
010350         COPY ITCOPY REPLACING ==:TAG:== BY ==IT-T==.
010400
010500 01  CC-IT-COUNT                     PIC 9(05) COMP.
010600 01  CC-CURRENT-CAP                  PIC 9(07).
010700 01  CC-AVAILABLE-CAP                PIC 9(07).
010800 01  CC-ITEM-COUNT                   PIC 9(05).
010900 01  CC-UTIL-PCT                     PIC S9(03)V99.
011000 01  CC-HAS-CAP-SW                   PIC X(01).
011100     88  CC-HAS-CAP                         VALUE 'Y'.
011200
011300******************************************************************
011400 PROCEDURE DIVISION USING CC-WH-ID, CC-MAX-CAPACITY,
011500                          CC-NEEDED-QTY, CC-IT-TABLE, CC-IT-COUNT,
011600                          CC-CURRENT-CAP, CC-AVAILABLE-CAP,
011700                          CC-ITEM-COUNT, CC-UTIL-PCT,
011800                          CC-HAS-CAP-SW.
011900******************************************************************
012000
012100 000-CALC-CAPACITY.
012200     MOVE CC-MAX-CAPACITY       TO WS-MAX-CAP-EDIT-AREA.
012300     MOVE CC-NEEDED-QTY         TO WS-NEEDED-EDIT-AREA.
012400     MOVE CC-WH-ID              TO WS-WHID-EDIT-AREA.
012500     IF WS-MAX-CAP-EDIT-NUM NOT NUMERIC
012600        OR WS-NEEDED-EDIT-NUM  NOT NUMERIC
012700        OR WS-WHID-EDIT-NUM    NOT NUMERIC
012800         MOVE ZERO              TO CC-CURRENT-CAP
012900         MOVE ZERO              TO CC-AVAILABLE-CAP
013000         MOVE ZERO              TO CC-ITEM-COUNT
013100         MOVE ZERO              TO CC-UTIL-PCT
013200         MOVE 'N'               TO CC-HAS-CAP-SW
013300         GOBACK
013400     END-IF.
013500
013600     MOVE ZERO TO WS-CURRENT-CAP-WRK.
013700     MOVE ZERO TO WS-ITEM-COUNT-WRK.
013800
013900     PERFORM 100-SUM-ITEMS-FOR-WAREHOUSE
014000        VARYING WS-IT-SUB FROM 1 BY 1
014100          UNTIL WS-IT-SUB > CC-IT-COUNT.
014200
014300     MOVE WS-CURRENT-CAP-WRK    TO CC-CURRENT-CAP.
014400     MOVE WS-ITEM-COUNT-WRK     TO CC-ITEM-COUNT.
014500
014600     IF CC-MAX-CAPACITY > CC-CURRENT-CAP
014700         COMPUTE CC-AVAILABLE-CAP =
014800                 CC-MAX-CAPACITY - CC-CURRENT-CAP
014900     ELSE
015000         MOVE ZERO              TO CC-AVAILABLE-CAP
015100     END-IF.
015200
015300     PERFORM 200-CALC-UTILIZATION-PCT THRU 200-EXIT.
015400     PERFORM 300-CALC-HAS-CAPACITY THRU 300-EXIT.
015500
015600     GOBACK.
015700
015800 100-SUM-ITEMS-FOR-WAREHOUSE.
015900     IF IT-T-WH-ID(WS-IT-SUB) = CC-WH-ID
016000         ADD IT-T-QUANTITY(WS-IT-SUB) TO WS-CURRENT-CAP-WRK
016100         ADD 1                           TO WS-ITEM-COUNT-WRK
016200     END-IF.
016300
016400 200-CALC-UTILIZATION-PCT.
016500     IF CC-MAX-CAPACITY = ZERO
016600         MOVE ZERO              TO CC-UTIL-PCT
016700     ELSE
016800         COMPUTE WS-PCT-WORK ROUNDED =
016900                 (CC-CURRENT-CAP / CC-MAX-CAPACITY) * 100
017000         MOVE WS-PCT-WORK       TO CC-UTIL-PCT
017100     END-IF.
017150 200-EXIT. EXIT.
017200
017300 300-CALC-HAS-CAPACITY.
017400     IF (CC-CURRENT-CAP + CC-NEEDED-QTY) <= CC-MAX-CAPACITY
017500         MOVE 'Y'               TO CC-HAS-CAP-SW
017600     ELSE
017700         MOVE 'N'               TO CC-HAS-CAP-SW
017800     END-IF.
017850 300-EXIT. EXIT.
