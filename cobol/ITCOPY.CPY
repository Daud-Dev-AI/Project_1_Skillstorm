000100*****************************************************************
000200*    ITCOPY    -- INVENTORY ITEM MASTER RECORD LAYOUT
000300*
000400*    FIELD NAMES CARRY A :TAG: PREFIX, REPLACED AT EACH COPY SITE
000500*    THE SAME WAY THE HOUSE'S OTHER SHARED COPYBOOKS DO IT --
000600*    ONE PREFIX PER SITE KEEPS THE FLAT RECORD AND THE TABLE
000700*    ENTRY FROM EVER SHARING AN UNQUALIFIED FIELD NAME:
000800*      (1)  COPY ITCOPY REPLACING ==:TAG:== BY ==IT-ITEM==.
000900*                                              (flat FD rec)
001000*      (2)  COPY ITCOPY REPLACING ==:TAG:== BY ==IT-T==.
001100*                                              (table entry)
001200*
001300*    05-10-91  RPS  ORIGINAL LAYOUT
001400*    11-02-93  RPS  ADDED IT-ITEM-CATEGORY PER INVENTORY CTL
001500*                   REQUEST (CHG 93-0448)
001600*    08-19-95  RPS  ADDED IT-ITEM-LOCATION (BIN/SLOT) FIELD
001700*    03-14-97  TGK  ADDED TRAILING FILLER FOR FUTURE EXPANSION
001800*    10-10-06  DMC  SWITCHED THE TABLE-ENTRY COPY FROM A LEVEL-
001900*                   NUMBER REPLACING (==05== BY ==10==) TO THE
002000*                   :TAG: PREFIX FORM -- THE LEVEL-NUMBER FORM
002100*                   WAS ALSO REWRITING THE PIC 9(05) ID AND
002200*                   WH-ID FIELDS TO PIC 9(10).  SEE WH-2006-061.
002210*    11-03-06  DMC  DROPPED THE 97-03-14 TRAILING FILLER -- THE
002220*                   ITEM MASTER FEED RUNS A FIXED 149-BYTE RECORD
002230*                   (07+20+30+50+20+07+10+05) WITH NO EXPANSION
002240*                   BYTES, AND THE FILLER HAD IT-MASTER-RECORD/
002250*                   IT-OUT-RECORD RUNNING 151.  WH-2006-063.
002300*****************************************************************
002400     05  :TAG:-ID                    PIC 9(07).
002500     05  :TAG:-SKU                   PIC X(20).
002600     05  :TAG:-NAME                  PIC X(30).
002700     05  :TAG:-DESCRIPTION           PIC X(50).
002800     05  :TAG:-CATEGORY              PIC X(20).
002900     05  :TAG:-QUANTITY              PIC 9(07).
003000     05  :TAG:-LOCATION              PIC X(10).
003100     05  :TAG:-WH-ID                 PIC 9(05).
