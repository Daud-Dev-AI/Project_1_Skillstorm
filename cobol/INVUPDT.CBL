000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     INVUPDT.
000400 AUTHOR.         R P SAYED.
000500 INSTALLATION.   WAREHOUSE SYSTEMS GROUP.
000600 DATE-WRITTEN.   05/10/91.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENTIAL.
000900******************************************************************
001000*    INVUPDT - WAREHOUSE / INVENTORY MASTER UPDATE
001100*
001200*    READS THE WAREHOUSE MASTER AND THE INVENTORY ITEM MASTER
001300*    INTO TABLES, THEN READS THE DAILY TRANSACTION FILE AND
001400*    APPLIES EACH TRANSACTION AGAINST THE TABLES:
001500*
001600*        WA  WAREHOUSE ADD            IA  ITEM ADD
001700*        WU  WAREHOUSE UPDATE         IU  ITEM UPDATE
001800*        WD  WAREHOUSE DELETE         ID  ITEM DELETE
001900*        TR  ITEM TRANSFER (WAREHOUSE TO WAREHOUSE)
002000*
002100*    A TRANSACTION THAT FAILS EDIT IS WRITTEN TO THE REJECT LOG
002200*    WITH A REASON AND DOES NOT TOUCH THE TABLES.  AT END OF
002300*    TRANSACTIONS THE TABLES ARE REWRITTEN TO THE OUTPUT MASTERS,
002400*    THE WAREHOUSE UTILIZATION REPORT IS PRINTED, AND RUN COUNTS
002500*    ARE DISPLAYED AND PRINTED.
002600*
002700*    CAPCALC IS CALLED FOR ALL CURRENT-CAPACITY / AVAILABLE /
002800*    UTILIZATION-PERCENT / HAS-CAPACITY ARITHMETIC -- SEE THAT
002900*    MODULE RATHER THAN DUPLICATING THE SCAN OF THE ITEM TABLE
003000*    HERE.
003100*
003200*-----------------------------------------------------------------
003300*    CHANGE LOG
003400*-----------------------------------------------------------------
003500*    05-10-91  RPS  000000  ORIGINAL - WA/WU/WD AND IA/IU/ID ONLY,
003600*                           NO TRANSFER TRANSACTION YET
003700*    11-02-93  RPS  000058  WIDENED WH-NAME TO 30/ITEM FIELDS PER
003800*                           DISTRIBUTION CTR REQUEST (CHG 93-0447)
003900*    08-19-95  RPS  000077  ADDED TR TRANSFER TRANSACTION (FULL
004000*                           AND PARTIAL), ADDED ITEM LOCATION
004100*                           FIELD, RAISED ITEM TABLE TO 500
004200*    08-19-95  RPS  000081  PARTIAL TRANSFER NOW MERGES INTO AN
004300*                           EXISTING DESTINATION SKU WHEN ONE IS
004400*                           FOUND, PER INVENTORY CTL SIGN-OFF
004500*    03-14-97  TGK  000088  REPLACED MATCH-MERGE AGAINST A SORTED
004600*                           MASTER WITH FULL TABLE LOAD/REWRITE --
004700*                           CAPACITY RULES NEED THE WHOLE TABLE
004800*                           IN STORAGE, NOT JUST THE CURRENT KEY
004900*    09-30-98  TGK  000101  YEAR-2000 REVIEW - REPORT DATE FIELDS
005000*                           CHANGED TO 4-DIGIT YEAR (RPT-CCYY)
005100*    06-02-01  JBH  000119  ADD/DELETE NOW RECOMPUTE THE NEXT ID
005200*                           FROM THE LIVE TABLE INSTEAD OF A
005300*                           RUN COUNTER -- A DELETED HIGH-WATER
005400*                           ID WAS NOT BEING REUSED (WH-2001-114)
005500*    02-11-04  JBH  000126  REJECT REASON TEXT MADE CONSISTENT
005510*                           WITH CAPCALC CALLING CONVENTION
005520*    09-22-06  DMC  000133  REPORT-TOTALS PUT BACK ON COMP-3 --
005530*                           THE 02-11-04 REWRITE HAD CHANGED THE
005540*                           GROUP TO BINARY TO MATCH THE NEWER
005550*                           COUNTERS ELSEWHERE IN THIS PROGRAM,
005560*                           BUT THAT BROKE THE FIELD-FOR-FIELD
005570*                           MATCH WITH THE OLD INVTOT1 TOTALS
005580*                           COPYBOOK THE AUDIT TRAIL REPORT STILL
005590*                           KEYS ON -- RESTORED PER OPS REQUEST
005600*    10-03-06  DMC  000134  PERFORM...THRU...EXIT RESTORED ON
005610*                           700-OPEN-FILES AND 330-UPDATE-ITEM-
005620*                           CAPACITY-CHECK -- 330 WAS ALREADY
005630*                           USING GO TO 330-EXIT FOR ITS EARLY
005640*                           OUT BUT THE PERFORM CALLING IT HAD
005650*                           NO THRU, SO THE GO TO WAS FALLING OUT
005660*                           OF THE RANGE INSTEAD OF RETURNING --
005670*                           CAUGHT IN REGION QA, SEE WH-2006-058
005672*    10-10-06  DMC  000135  WH-TABLE AND IT-TABLE COPY OF WHCOPY/
005674*                           ITCOPY SWITCHED FROM ==05== BY ==10==
005676*                           TO THE :TAG: PREFIX FORM -- THE OLD
005678*                           LEVEL-NUMBER FORM ALSO REWROTE THE
005680*                           PIC 9(05) ID FIELDS TO PIC 9(10), ONE
005682*                           BYTE OUT OF STEP WITH THE FLAT RECORDS
005684*                           READ FROM WHMAST/ITMAST, WH-2006-061
005686*    10-17-06  DMC  000136  EIGHT MOVE STATEMENTS REFLOWED ONTO
005688*                           CONTINUATION LINES -- THE WH-T-/IT-T-
005690*                           RENAME IN 000135 PUSHED PAST COL 72
005692******************************************************************
005800
005900 ENVIRONMENT DIVISION.
006000******************************************************************
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.   IBM-390.
006300 OBJECT-COMPUTER.   IBM-390.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900
007000     SELECT WAREHOUSE-IN  ASSIGN TO WHSEIN
007100                          ORGANIZATION IS LINE SEQUENTIAL
007200                          FILE STATUS  IS WHSEIN-STATUS.
007300
007400     SELECT ITEM-IN       ASSIGN TO ITEMIN
007500                          ORGANIZATION IS LINE SEQUENTIAL
007600                          FILE STATUS  IS ITEMIN-STATUS.
007700
007800     SELECT TRANS-IN      ASSIGN TO TRANSIN
007900                          ORGANIZATION IS LINE SEQUENTIAL
008000                          FILE STATUS  IS TRANSIN-STATUS.
008100
008200     SELECT WAREHOUSE-OUT ASSIGN TO WHSEOUT
008300                          ORGANIZATION IS LINE SEQUENTIAL
008400                          FILE STATUS  IS WHSEOUT-STATUS.
008500
008600     SELECT ITEM-OUT      ASSIGN TO ITEMOUT
008700                          ORGANIZATION IS LINE SEQUENTIAL
008800                          FILE STATUS  IS ITEMOUT-STATUS.
008900
009000     SELECT REJECT-OUT    ASSIGN TO REJOUT
009100                          ORGANIZATION IS LINE SEQUENTIAL
009200                          FILE STATUS  IS REJOUT-STATUS.
009300
009400     SELECT REPORT-OUT    ASSIGN TO RPTOUT
009500                          ORGANIZATION IS LINE SEQUENTIAL
009600                          FILE STATUS  IS RPTOUT-STATUS.
009700
009800 DATA DIVISION.
009900******************************************************************
010000 FILE SECTION.
010100******************************************************************
010200 FD  WAREHOUSE-IN
010300     RECORDING MODE IS F.
010400 01  WH-MASTER-RECORD.
010500     COPY WHCOPY REPLACING ==:TAG:== BY ==WH==.
010600
010700 FD  ITEM-IN
010800     RECORDING MODE IS F.
010900 01  IT-MASTER-RECORD.
011000     COPY ITCOPY REPLACING ==:TAG:== BY ==IT-ITEM==.
011100
011200 FD  TRANS-IN
011300     RECORDING MODE IS F.
011400 COPY TRNREC.
011500
011600 FD  WAREHOUSE-OUT
011700     RECORDING MODE IS F.
011800 01  WH-OUT-RECORD.
011900     COPY WHCOPY REPLACING ==:TAG:== BY ==WH==.
012000
012100 FD  ITEM-OUT
012200     RECORDING MODE IS F.
012300 01  IT-OUT-RECORD.
012400     COPY ITCOPY REPLACING ==:TAG:== BY ==IT-ITEM==.
012500
012600 FD  REJECT-OUT
012700     RECORDING MODE IS F.
012800 COPY RJCOPY.
012900
013000 FD  REPORT-OUT
013100     RECORDING MODE IS F.
013200 01  REPORT-RECORD              PIC X(132).
013300
013400******************************************************************
013500 WORKING-STORAGE SECTION.
013600******************************************************************
013700*
013800 01  SYSTEM-DATE-AND-TIME.
013900     05  CURRENT-DATE-CCYYMMDD.
014000         10  CURRENT-CENTURY         PIC 9(02).
014100         10  CURRENT-YEAR            PIC 9(02).
014200         10  CURRENT-MONTH           PIC 9(02).
014300         10  CURRENT-DAY             PIC 9(02).
014400     05  CURRENT-DATE-R REDEFINES CURRENT-DATE-CCYYMMDD
014500                                     PIC 9(08).
014600     05  CURRENT-TIME.
014700         10  CURRENT-HOUR            PIC 9(02).
014800         10  CURRENT-MINUTE          PIC 9(02).
014900         10  CURRENT-SECOND          PIC 9(02).
015000         10  CURRENT-HNDSEC          PIC 9(02).
015050     05  FILLER                      PIC X(01).
015100*
015200 01  WS-SWITCHES.
015300     05  WS-WH-IN-EOF-SW         PIC X(01) VALUE 'N'.
015400         88  WS-WH-IN-EOF                    VALUE 'Y'.
015500     05  WS-IT-IN-EOF-SW         PIC X(01) VALUE 'N'.
015600         88  WS-IT-IN-EOF                    VALUE 'Y'.
015700     05  WS-TRAN-EOF             PIC X(01) VALUE 'N'.
015800         88  WS-TRANS-DONE                   VALUE 'Y'.
015900     05  WS-TRAN-OK-SW           PIC X(01) VALUE 'Y'.
016000         88  WS-TRAN-OK                      VALUE 'Y'.
016100     05  WS-WH-FOUND-SW          PIC X(01) VALUE 'N'.
016200         88  WS-WH-FOUND                     VALUE 'Y'.
016300     05  WS-IT-FOUND-SW          PIC X(01) VALUE 'N'.
016400         88  WS-IT-FOUND                     VALUE 'Y'.
016500     05  WS-CC-HAS-CAP-SW        PIC X(01) VALUE 'N'.
016600         88  WS-CC-HAS-CAP                   VALUE 'Y'.
016650     05  FILLER                  PIC X(01).
016700*
016800 01  FILE-STATUS-FIELDS.
016900     05  WHSEIN-STATUS           PIC X(02) VALUE SPACES.
017000         88  WHSEIN-OK                       VALUE '00'.
017100         88  WHSEIN-EOF                      VALUE '10'.
017200     05  ITEMIN-STATUS           PIC X(02) VALUE SPACES.
017300         88  ITEMIN-OK                       VALUE '00'.
017400         88  ITEMIN-EOF                      VALUE '10'.
017500     05  TRANSIN-STATUS          PIC X(02) VALUE SPACES.
017600         88  TRANSIN-OK                      VALUE '00'.
017700         88  TRANSIN-EOF                     VALUE '10'.
017800     05  WHSEOUT-STATUS          PIC X(02) VALUE SPACES.
017900         88  WHSEOUT-OK                      VALUE '00'.
018000     05  ITEMOUT-STATUS          PIC X(02) VALUE SPACES.
018100         88  ITEMOUT-OK                      VALUE '00'.
018200     05  REJOUT-STATUS           PIC X(02) VALUE SPACES.
018300         88  REJOUT-OK                       VALUE '00'.
018400     05  RPTOUT-STATUS           PIC X(02) VALUE SPACES.
018500         88  RPTOUT-OK                       VALUE '00'.
018550     05  FILLER                  PIC X(01).
018600*
018700******************************************************************
018800*    WAREHOUSE TABLE - ONE ENTRY PER WAREHOUSE, LOADED ASCENDING
018900*    BY WH-T-ID.  ADDS ARE APPENDED (NEW ID IS ALWAYS THE HIGHEST
019000*    IN USE), DELETES COMPACT THE TABLE, SO THE TABLE STAYS IN
019100*    ASCENDING WH-T-ID ORDER THROUGHOUT THE RUN.
019200******************************************************************
019300 01  WH-TABLE.
019400     05  WH-ENTRY OCCURS 50 TIMES.
019500         COPY WHCOPY REPLACING ==:TAG:== BY ==WH-T==.
019600*
019700 01  WS-WH-COUNT                 PIC 9(04) COMP VALUE ZERO.
019800 01  WS-WH-SUB                   PIC 9(04) COMP VALUE ZERO.
019900 01  WS-WH-FOUND-SUB             PIC 9(04) COMP VALUE ZERO.
020000 01  WS-WH-MAX-ID-FOUND          PIC 9(05) COMP VALUE ZERO.
020100*
020200******************************************************************
020300*    ITEM TABLE - ONE ENTRY PER ITEM, LOADED ASCENDING BY
020400*    IT-T-ID.  SAME APPEND/COMPACT DISCIPLINE AS THE WAREHOUSE
020500*    TABLE KEEPS IT-T-ID IN ASCENDING ORDER.  A TRANSFER ONLY
020600*    CHANGES IT-T-WH-ID IN PLACE -- IT NEVER MOVES AN ENTRY'S
020700*    POSITION IN THE TABLE.
020800******************************************************************
020900 01  IT-TABLE.
021000     05  IT-ENTRY OCCURS 500 TIMES.
021100         COPY ITCOPY REPLACING ==:TAG:== BY ==IT-T==.
021200*
021300 01  WS-IT-COUNT                 PIC 9(05) COMP VALUE ZERO.
021400 01  WS-IT-SUB                   PIC 9(04) COMP VALUE ZERO.
021500 01  WS-IT-SUB-2                 PIC 9(04) COMP VALUE ZERO.
021600 01  WS-IT-FOUND-SUB             PIC 9(04) COMP VALUE ZERO.
021700 01  WS-IT-MAX-ID-FOUND          PIC 9(07) COMP VALUE ZERO.
021750 01  WS-SKU-SUFFIX               PIC 9(07) VALUE ZERO.
021800*
021900******************************************************************
022000*    SEARCH ARGUMENTS (SET BY THE CALLER PARAGRAPH, TESTED BY
022100*    THE FIND PARAGRAPHS, JUST LIKE PASSING PARAMETERS) AND
022200*    CAPCALC CALLING-SEQUENCE WORK FIELDS.
022300******************************************************************
022400 01  WS-SEARCH-ARGS.
022500     05  WS-SEARCH-ID            PIC 9(07).
022600     05  WS-SEARCH-WH-ID         PIC 9(05).
022700     05  WS-SEARCH-NAME          PIC X(30).
022800     05  WS-SEARCH-SKU           PIC X(20).
022900     05  WS-SEARCH-EXCL-ID       PIC 9(07).
022950     05  FILLER                  PIC X(01).
023000*
023100 01  WS-CC-ARGS.
023200     05  WS-CC-WH-ID             PIC 9(05).
023300     05  WS-CC-MAX-CAPACITY      PIC 9(07).
023400     05  WS-CC-NEEDED-QTY        PIC 9(07).
023500     05  WS-CC-CURRENT-CAP       PIC 9(07).
023600     05  WS-CC-AVAILABLE-CAP     PIC 9(07).
023700     05  WS-CC-ITEM-COUNT        PIC 9(05).
023800     05  WS-CC-UTIL-PCT          PIC S9(03)V99.
023850     05  FILLER                  PIC X(01).
023900*
024000******************************************************************
024100*    DEFENSIVE NUMERIC-CLASS EDIT AREAS -- CHECKED AHEAD OF ANY
024200*    MOVE OF AN INCOMING TRANSACTION FIELD INTO A COUNTER OR
024300*    CAPACITY FIELD.  A NON-NUMERIC FIELD IS TREATED AS A FAILED
024400*    VALIDATION, NOT AS AN ABEND.
024500******************************************************************
024600 01  WS-QTY-EDIT-AREA            PIC X(07).
024700 01  WS-QTY-EDIT-NUM REDEFINES WS-QTY-EDIT-AREA
024800                                 PIC 9(07).
024900*
025000 01  WS-MAXCAP-EDIT-AREA         PIC X(07).
025100 01  WS-MAXCAP-EDIT-NUM REDEFINES WS-MAXCAP-EDIT-AREA
025200                                 PIC 9(07).
025300*
025400 01  WS-KEY-EDIT-AREA            PIC X(07).
025500 01  WS-KEY-EDIT-NUM REDEFINES WS-KEY-EDIT-AREA
025600                                 PIC 9(07).
025700*
025800******************************************************************
025900*    RUN COUNTERS -- PIC S9(9) COMP-3 TO MATCH THE REPORT-TOTALS
025950*    GROUP AS CARRIED FORWARD FROM THE ORIGINAL INVTOT1 COPY --
025970*    RPS KEPT COMP-3 HERE, NOT BINARY, SO THIS GROUP DISPLAYS AND
025980*    DUMPS THE SAME WAY THE OLD REPORT TOTALS ALWAYS DID.
026000******************************************************************
026100 01  REPORT-TOTALS.
026200     05  NUM-TRAN-RECS           PIC S9(09) COMP-3 VALUE +0.
026300     05  NUM-TRAN-APPLIED        PIC S9(09) COMP-3 VALUE +0.
026400     05  NUM-TRAN-REJECTED       PIC S9(09) COMP-3 VALUE +0.
026500     05  NUM-WA-REQUESTS         PIC S9(09) COMP-3 VALUE +0.
026600     05  NUM-WA-PROCESSED        PIC S9(09) COMP-3 VALUE +0.
026700     05  NUM-WU-REQUESTS         PIC S9(09) COMP-3 VALUE +0.
026800     05  NUM-WU-PROCESSED        PIC S9(09) COMP-3 VALUE +0.
026900     05  NUM-WD-REQUESTS         PIC S9(09) COMP-3 VALUE +0.
027000     05  NUM-WD-PROCESSED        PIC S9(09) COMP-3 VALUE +0.
027100     05  NUM-IA-REQUESTS         PIC S9(09) COMP-3 VALUE +0.
027200     05  NUM-IA-PROCESSED        PIC S9(09) COMP-3 VALUE +0.
027300     05  NUM-IU-REQUESTS         PIC S9(09) COMP-3 VALUE +0.
027400     05  NUM-IU-PROCESSED        PIC S9(09) COMP-3 VALUE +0.
027500     05  NUM-ID-REQUESTS         PIC S9(09) COMP-3 VALUE +0.
027600     05  NUM-ID-PROCESSED        PIC S9(09) COMP-3 VALUE +0.
027700     05  NUM-TR-REQUESTS         PIC S9(09) COMP-3 VALUE +0.
027800     05  NUM-TR-PROCESSED        PIC S9(09) COMP-3 VALUE +0.
027850     05  FILLER                  PIC X(01).
027900*
028000 01  WS-GRAND-TOTALS.
028100     05  WS-GRAND-MAX-CAP        PIC 9(09) COMP VALUE ZERO.
028200     05  WS-GRAND-CURRENT-CAP    PIC 9(09) COMP VALUE ZERO.
028300     05  WS-GRAND-AVAILABLE-CAP  PIC 9(09) COMP VALUE ZERO.
028400     05  WS-GRAND-ITEM-COUNT     PIC 9(07) COMP VALUE ZERO.
028450     05  FILLER                  PIC X(01).
028500*
028600 01  WS-REJECT-REASON            PIC X(60) VALUE SPACES.
028700*
028800******************************************************************
028900*        REPORT LINES
029000******************************************************************
029100 01  RPT-HEADING-1.
029200     05  FILLER                  PIC X(30)
029300              VALUE 'WAREHOUSE UTILIZATION REPORT  '.
029400     05  FILLER                  PIC X(07) VALUE 'DATE: '.
029500     05  RPT-MM                  PIC 99.
029600     05  FILLER                  PIC X(01) VALUE '/'.
029700     05  RPT-DD                  PIC 99.
029800     05  FILLER                  PIC X(01) VALUE '/'.
029900     05  RPT-CCYY                PIC 9999.
030000     05  FILLER                  PIC X(10) VALUE '   TIME: '.
030100     05  RPT-HH                  PIC 99.
030200     05  FILLER                  PIC X(01) VALUE ':'.
030300     05  RPT-MIN                 PIC 99.
030400     05  FILLER                  PIC X(01) VALUE ':'.
030500     05  RPT-SS                  PIC 99.
030600     05  FILLER                  PIC X(41) VALUE SPACES.
030700 01  RPT-HEADING-2.
030800     05  FILLER                  PIC X(05) VALUE 'WH-ID'.
030900     05  FILLER                  PIC X(03) VALUE SPACES.
031000     05  FILLER                  PIC X(30) VALUE 'NAME'.
031100     05  FILLER                  PIC X(30) VALUE 'LOCATION'.
031200     05  FILLER                  PIC X(09) VALUE 'MAX CAP'.
031300     05  FILLER                  PIC X(09) VALUE 'CURRENT'.
031400     05  FILLER                  PIC X(09) VALUE 'AVAIL'.
031500     05  FILLER                  PIC X(08) VALUE 'UTIL %'.
031600     05  FILLER                  PIC X(06) VALUE 'ITEMS'.
031700     05  FILLER                  PIC X(13) VALUE SPACES.
031800 01  RPT-DETAIL-LINE.
031900     05  RPT-D-WH-ID             PIC ZZZZ9.
032000     05  FILLER                  PIC X(03) VALUE SPACES.
032100     05  RPT-D-NAME              PIC X(30).
032200     05  RPT-D-LOCATION          PIC X(30).
032300     05  RPT-D-MAX-CAP           PIC Z(06)9.
032400     05  FILLER                  PIC X(02) VALUE SPACES.
032500     05  RPT-D-CURRENT           PIC Z(06)9.
032600     05  FILLER                  PIC X(02) VALUE SPACES.
032700     05  RPT-D-AVAIL             PIC Z(06)9.
032800     05  FILLER                  PIC X(02) VALUE SPACES.
032900     05  RPT-D-UTIL-PCT          PIC ZZ9.99.
033000     05  FILLER                  PIC X(02) VALUE SPACES.
033100     05  RPT-D-ITEMS             PIC ZZZ9.
033200     05  FILLER                  PIC X(06) VALUE SPACES.
033300 01  RPT-TOTAL-LINE.
033400     05  FILLER                  PIC X(38) VALUE
033500              'GRAND TOTAL                          '.
033600     05  RPT-T-MAX-CAP           PIC Z(08)9.
033700     05  FILLER                  PIC X(02) VALUE SPACES.
033800     05  RPT-T-CURRENT           PIC Z(08)9.
033900     05  FILLER                  PIC X(02) VALUE SPACES.
034000     05  RPT-T-AVAIL             PIC Z(08)9.
034100     05  FILLER                  PIC X(07) VALUE SPACES.
034200     05  RPT-T-ITEMS             PIC Z(06)9.
034300     05  FILLER                  PIC X(12) VALUE SPACES.
034400 01  RPT-STATS-HDR1.
034500     05  FILLER PIC X(26) VALUE 'TRANSACTION TOTALS:       '.
034600     05  FILLER PIC X(106) VALUE SPACES.
034700 01  RPT-STATS-HDR2.
034800     05  FILLER PIC X(14) VALUE 'TYPE'.
034900     05  FILLER PIC X(14) VALUE 'REQUESTED'.
035000     05  FILLER PIC X(14) VALUE 'PROCESSED'.
035100     05  FILLER PIC X(14) VALUE 'REJECTED'.
035200     05  FILLER PIC X(76) VALUE SPACES.
035300 01  RPT-STATS-HDR3.
035400     05  FILLER PIC X(56) VALUE
035500         '----          ----------    ----------    ----------'.
035600     05  FILLER PIC X(76) VALUE SPACES.
035700 01  RPT-STATS-DETAIL.
035800     05  RPT-S-TYPE              PIC X(06).
035900     05  FILLER                  PIC X(08) VALUE SPACES.
036000     05  RPT-S-REQUESTS          PIC ZZZ,ZZ9.
036100     05  FILLER                  PIC X(07) VALUE SPACES.
036200     05  RPT-S-PROCESSED         PIC ZZZ,ZZ9.
036300     05  FILLER                  PIC X(07) VALUE SPACES.
036400     05  RPT-S-REJECTED          PIC ZZZ,ZZ9.
036500     05  FILLER                  PIC X(85) VALUE SPACES.
036600 01  RPT-RUN-TOTALS.
036700     05  FILLER PIC X(20) VALUE 'TRANSACTIONS READ: '.
036800     05  RPT-R-READ              PIC ZZZ,ZZ9.
036900     05  FILLER PIC X(05) VALUE SPACES.
037000     05  FILLER PIC X(21) VALUE 'TRANSACTIONS APPLIED:'.
037100     05  RPT-R-APPLIED           PIC ZZZ,ZZ9.
037200     05  FILLER PIC X(05) VALUE SPACES.
037300     05  FILLER PIC X(22) VALUE 'TRANSACTIONS REJECTED:'.
037400     05  RPT-R-REJECTED          PIC ZZZ,ZZ9.
037500     05  FILLER PIC X(39) VALUE SPACES.
037600*
037700******************************************************************
037800 PROCEDURE DIVISION.
037900******************************************************************
038000
038100 000-MAIN-PROCESS.
038200     ACCEPT CURRENT-DATE-CCYYMMDD FROM DATE YYYYMMDD.
038300     ACCEPT CURRENT-TIME          FROM TIME.
038400     DISPLAY 'INVUPDT STARTED  DATE = ' CURRENT-MONTH '/'
038500             CURRENT-DAY '/' CURRENT-CENTURY CURRENT-YEAR.
038600     DISPLAY '                 TIME = ' CURRENT-HOUR ':'
038700             CURRENT-MINUTE ':' CURRENT-SECOND.
038800
038900     PERFORM 700-OPEN-FILES THRU 700-EXIT.
039000     PERFORM 710-LOAD-WAREHOUSE-TABLE.
039100     PERFORM 715-LOAD-ITEM-TABLE.
039200     PERFORM 800-INIT-REPORT.
039300
039400     PERFORM 720-READ-TRANSACTION-FILE.
039500     PERFORM 100-PROCESS-TRANSACTION
039600         UNTIL WS-TRANS-DONE.
039700
039800     PERFORM 760-WRITE-WAREHOUSE-MASTER-OUT.
039900     PERFORM 765-WRITE-ITEM-MASTER-OUT.
040000     PERFORM 850-WRITE-UTILIZATION-REPORT.
040100     PERFORM 870-WRITE-TRAILER-COUNTS.
040200     PERFORM 790-CLOSE-FILES.
040300
040400     DISPLAY 'INVUPDT ENDED    READ=' NUM-TRAN-RECS
040500             ' APPLIED=' NUM-TRAN-APPLIED
040600             ' REJECTED=' NUM-TRAN-REJECTED.
040700     GOBACK.
040800
040900******************************************************************
041000*    TRANSACTION DISPATCH
041100******************************************************************
041200 100-PROCESS-TRANSACTION.
041300     ADD 1 TO NUM-TRAN-RECS.
041400     MOVE 'Y' TO WS-TRAN-OK-SW.
041500     MOVE SPACES TO WS-REJECT-REASON.
041550     MOVE TRN-KEY TO WS-KEY-EDIT-AREA.
041600
041650     IF WS-KEY-EDIT-NUM NOT NUMERIC
041660         MOVE 'TRANSACTION KEY IS NOT NUMERIC' TO WS-REJECT-REASON
041670         MOVE 'N' TO WS-TRAN-OK-SW
041680     ELSE
041700         EVALUATE TRUE
041800             WHEN TRN-WAREHOUSE-ADD
041900                 PERFORM 200-ADD-WAREHOUSE
042000             WHEN TRN-WAREHOUSE-UPDATE
042100                 PERFORM 210-UPDATE-WAREHOUSE
042200             WHEN TRN-WAREHOUSE-DELETE
042300                 PERFORM 220-DELETE-WAREHOUSE
042400             WHEN TRN-ITEM-ADD
042500                 PERFORM 300-ADD-ITEM
042600             WHEN TRN-ITEM-UPDATE
042700                 PERFORM 310-UPDATE-ITEM
042800             WHEN TRN-ITEM-DELETE
042900                 PERFORM 320-DELETE-ITEM
043000             WHEN TRN-ITEM-TRANSFER
043100                 PERFORM 400-TRANSFER-ITEM
043200             WHEN OTHER
043300                 MOVE 'INVALID TRANSACTION CODE'
043350                     TO WS-REJECT-REASON
043400                 MOVE 'N' TO WS-TRAN-OK-SW
043500         END-EVALUATE
043550     END-IF.
043600
043700     IF WS-TRAN-OK
043800         ADD 1 TO NUM-TRAN-APPLIED
043900     ELSE
044000         PERFORM 900-REJECT-TRANSACTION
044100     END-IF.
044200
044300     PERFORM 720-READ-TRANSACTION-FILE.
044400
044500******************************************************************
044600*    WAREHOUSE-MAINT
044700******************************************************************
044800 200-ADD-WAREHOUSE.
044900     ADD 1 TO NUM-WA-REQUESTS.
045000     MOVE TRN-NAME       TO WS-SEARCH-NAME.
045100     MOVE ZERO           TO WS-SEARCH-EXCL-ID.
045200     PERFORM 510-FIND-WAREHOUSE-BY-NAME.
045300     MOVE TRN-QUANTITY   TO WS-MAXCAP-EDIT-AREA.
045400
045500     IF TRN-NAME = SPACES
045600         MOVE 'WAREHOUSE NAME REQUIRED' TO WS-REJECT-REASON
045700         MOVE 'N' TO WS-TRAN-OK-SW
045800     ELSE IF TRN-LOCATION-2 = SPACES
045900         MOVE 'WAREHOUSE LOCATION REQUIRED' TO WS-REJECT-REASON
046000         MOVE 'N' TO WS-TRAN-OK-SW
046100     ELSE IF WS-WH-FOUND
046200         MOVE 'WAREHOUSE NAME ALREADY EXISTS' TO WS-REJECT-REASON
046300         MOVE 'N' TO WS-TRAN-OK-SW
046400     ELSE IF WS-MAXCAP-EDIT-NUM NOT NUMERIC
046500              OR WS-MAXCAP-EDIT-NUM < 1
046600         MOVE 'MAX CAPACITY MUST BE AT LEAST 1'
046650             TO WS-REJECT-REASON
046700         MOVE 'N' TO WS-TRAN-OK-SW
046800     ELSE
046900         PERFORM 600-FIND-MAX-WAREHOUSE-ID
047000         ADD 1 TO WS-WH-COUNT
047100         ADD 1 TO WS-WH-MAX-ID-FOUND
047200         MOVE WS-WH-MAX-ID-FOUND TO WH-T-ID(WS-WH-COUNT)
047300         MOVE TRN-NAME           TO WH-T-NAME(WS-WH-COUNT)
047400         MOVE TRN-LOCATION-2     TO WH-T-LOCATION(WS-WH-COUNT)
047500         MOVE TRN-QUANTITY       TO WH-T-MAX-CAPACITY(WS-WH-COUNT)
047600         ADD 1 TO NUM-WA-PROCESSED
047700     END-IF.
047800
047900 210-UPDATE-WAREHOUSE.
048000     ADD 1 TO NUM-WU-REQUESTS.
048100     MOVE TRN-KEY        TO WS-SEARCH-ID.
048200     PERFORM 500-FIND-WAREHOUSE-BY-ID.
048300
048400     IF NOT WS-WH-FOUND
048500         MOVE 'WAREHOUSE NOT FOUND' TO WS-REJECT-REASON
048600         MOVE 'N' TO WS-TRAN-OK-SW
048700     ELSE
048800         MOVE TRN-NAME       TO WS-SEARCH-NAME
048900         MOVE TRN-KEY        TO WS-SEARCH-EXCL-ID
049000         PERFORM 510-FIND-WAREHOUSE-BY-NAME
049100         MOVE TRN-QUANTITY   TO WS-MAXCAP-EDIT-AREA
049200         IF TRN-NAME = SPACES
049300             MOVE 'WAREHOUSE NAME REQUIRED' TO WS-REJECT-REASON
049400             MOVE 'N' TO WS-TRAN-OK-SW
049500         ELSE IF TRN-LOCATION-2 = SPACES
049600             MOVE 'WAREHOUSE LOCATION REQUIRED'
049650                 TO WS-REJECT-REASON
049700             MOVE 'N' TO WS-TRAN-OK-SW
049800         ELSE IF WS-WH-FOUND
049900             MOVE 'WAREHOUSE NAME ALREADY EXISTS'
050000                                 TO WS-REJECT-REASON
050100             MOVE 'N' TO WS-TRAN-OK-SW
050200         ELSE IF WS-MAXCAP-EDIT-NUM NOT NUMERIC
050300                  OR WS-MAXCAP-EDIT-NUM < 1
050400             MOVE 'MAX CAPACITY MUST BE AT LEAST 1'
050500                                 TO WS-REJECT-REASON
050600             MOVE 'N' TO WS-TRAN-OK-SW
050700         ELSE
050800             MOVE WS-SEARCH-ID      TO WS-CC-WH-ID
050900             MOVE WS-MAXCAP-EDIT-NUM TO WS-CC-MAX-CAPACITY
051000             MOVE ZERO              TO WS-CC-NEEDED-QTY
051100             PERFORM 950-CALL-CAPCALC
051200             IF WS-MAXCAP-EDIT-NUM < WS-CC-CURRENT-CAP
051300                 MOVE 'CANNOT REDUCE CAPACITY BELOW CURRENT USAGE'
051400                                 TO WS-REJECT-REASON
051500                 MOVE 'N' TO WS-TRAN-OK-SW
051600             ELSE
051700                 MOVE TRN-NAME       TO WH-T-NAME(WS-WH-FOUND-SUB)
051800                 MOVE TRN-LOCATION-2 TO
051850                                 WH-T-LOCATION(WS-WH-FOUND-SUB)
051900                 MOVE TRN-QUANTITY   TO
052000                             WH-T-MAX-CAPACITY(WS-WH-FOUND-SUB)
052100                 ADD 1 TO NUM-WU-PROCESSED
052200             END-IF
052300         END-IF
052400     END-IF.
052500
052600 220-DELETE-WAREHOUSE.
052700     ADD 1 TO NUM-WD-REQUESTS.
052800     MOVE TRN-KEY        TO WS-SEARCH-ID.
052900     PERFORM 500-FIND-WAREHOUSE-BY-ID.
053000
053100     IF NOT WS-WH-FOUND
053200         MOVE 'WAREHOUSE NOT FOUND' TO WS-REJECT-REASON
053300         MOVE 'N' TO WS-TRAN-OK-SW
053400     ELSE
053500         MOVE WS-SEARCH-ID    TO WS-CC-WH-ID
053600         MOVE WH-T-MAX-CAPACITY(WS-WH-FOUND-SUB)
053650             TO WS-CC-MAX-CAPACITY
053700         MOVE ZERO            TO WS-CC-NEEDED-QTY
053800         PERFORM 950-CALL-CAPCALC
053900         IF WS-CC-ITEM-COUNT > ZERO
054000             MOVE 'WAREHOUSE NOT EMPTY' TO WS-REJECT-REASON
054100             MOVE 'N' TO WS-TRAN-OK-SW
054200         ELSE
054300             PERFORM 620-REMOVE-WAREHOUSE-ENTRY
054400             ADD 1 TO NUM-WD-PROCESSED
054500         END-IF
054600     END-IF.
054700
054800******************************************************************
054900*    ITEM-MAINT
055000******************************************************************
055100 300-ADD-ITEM.
055200     ADD 1 TO NUM-IA-REQUESTS.
055300     MOVE TRN-SKU        TO WS-SEARCH-SKU.
055400     MOVE ZERO           TO WS-SEARCH-EXCL-ID.
055500     PERFORM 530-FIND-ITEM-BY-SKU.
055600     MOVE TRN-WH-ID      TO WS-SEARCH-ID.
055700     PERFORM 500-FIND-WAREHOUSE-BY-ID.
055750     MOVE TRN-QUANTITY   TO WS-QTY-EDIT-AREA.
055900
056000     IF WS-IT-FOUND
056100         MOVE 'DUPLICATE SKU' TO WS-REJECT-REASON
056200         MOVE 'N' TO WS-TRAN-OK-SW
056300     ELSE IF NOT WS-WH-FOUND
056400         MOVE 'WAREHOUSE NOT FOUND' TO WS-REJECT-REASON
056500         MOVE 'N' TO WS-TRAN-OK-SW
056600     ELSE
056700         MOVE TRN-WH-ID          TO WS-CC-WH-ID
056800         MOVE WH-T-MAX-CAPACITY(WS-WH-FOUND-SUB)
056850             TO WS-CC-MAX-CAPACITY
056900         MOVE TRN-QUANTITY       TO WS-CC-NEEDED-QTY
057000         PERFORM 950-CALL-CAPCALC
057100         IF NOT WS-CC-HAS-CAP
057200             MOVE 'INSUFFICIENT WAREHOUSE CAPACITY'
057300                                 TO WS-REJECT-REASON
057400             MOVE 'N' TO WS-TRAN-OK-SW
057500         ELSE IF WS-QTY-EDIT-NUM NOT NUMERIC
057600                  OR TRN-NAME = SPACES
057700                  OR TRN-SKU = SPACES
057800             MOVE 'QUANTITY, NAME AND SKU ARE REQUIRED'
057900                                 TO WS-REJECT-REASON
058000             MOVE 'N' TO WS-TRAN-OK-SW
058100         ELSE
058200             PERFORM 610-FIND-MAX-ITEM-ID
058300             ADD 1 TO WS-IT-COUNT
058400             ADD 1 TO WS-IT-MAX-ID-FOUND
058500             MOVE WS-IT-MAX-ID-FOUND TO IT-T-ID(WS-IT-COUNT)
058600             MOVE TRN-SKU         TO IT-T-SKU(WS-IT-COUNT)
058700             MOVE TRN-NAME        TO IT-T-NAME(WS-IT-COUNT)
058800             MOVE TRN-DESCRIPTION TO
058900                             IT-T-DESCRIPTION(WS-IT-COUNT)
059000             MOVE TRN-CATEGORY    TO
059100                             IT-T-CATEGORY(WS-IT-COUNT)
059200             MOVE TRN-QUANTITY    TO IT-T-QUANTITY(WS-IT-COUNT)
059300             MOVE TRN-STORAGE-LOC TO
059400                             IT-T-LOCATION(WS-IT-COUNT)
059500             MOVE TRN-WH-ID       TO IT-T-WH-ID(WS-IT-COUNT)
059600             ADD 1 TO NUM-IA-PROCESSED
059700         END-IF
059800     END-IF.
059900
060000 310-UPDATE-ITEM.
060100     ADD 1 TO NUM-IU-REQUESTS.
060200     MOVE TRN-KEY        TO WS-SEARCH-ID.
060300     PERFORM 520-FIND-ITEM-BY-ID.
060400
060500     IF NOT WS-IT-FOUND
060600         MOVE 'ITEM NOT FOUND' TO WS-REJECT-REASON
060700         MOVE 'N' TO WS-TRAN-OK-SW
060800     ELSE
060900         MOVE TRN-SKU        TO WS-SEARCH-SKU
061000         MOVE TRN-KEY        TO WS-SEARCH-EXCL-ID
061100         PERFORM 530-FIND-ITEM-BY-SKU
061200         IF WS-IT-FOUND
061300             MOVE 'DUPLICATE SKU' TO WS-REJECT-REASON
061400             MOVE 'N' TO WS-TRAN-OK-SW
061500         ELSE
061600             PERFORM 330-UPDATE-ITEM-CAPACITY-CHECK
061650                 THRU 330-EXIT
061700         END-IF
061800     END-IF.
061900
062000******************************************************************
062100*    330 ISOLATES THE IU CAPACITY RULE -- SEPARATE PARAGRAPH
062200*    SO 310 DOES NOT NEST PAST THE HOUSE'S THREE-LEVEL IF LIMIT.
062300******************************************************************
062400 330-UPDATE-ITEM-CAPACITY-CHECK.
062500     MOVE TRN-QUANTITY   TO WS-QTY-EDIT-AREA.
062600     IF WS-QTY-EDIT-NUM NOT NUMERIC
062700         OR TRN-NAME = SPACES
062800         OR TRN-SKU = SPACES
062900         MOVE 'QUANTITY, NAME AND SKU ARE REQUIRED'
063000                             TO WS-REJECT-REASON
063100         MOVE 'N' TO WS-TRAN-OK-SW
063200         GO TO 330-EXIT
063300     END-IF.
063400
063600     MOVE TRN-WH-ID      TO WS-SEARCH-ID.
063700     PERFORM 500-FIND-WAREHOUSE-BY-ID.
063800     IF NOT WS-WH-FOUND
063900         MOVE 'WAREHOUSE NOT FOUND' TO WS-REJECT-REASON
064000         MOVE 'N' TO WS-TRAN-OK-SW
064100         GO TO 330-EXIT
064200     END-IF.
064300
064400     MOVE TRN-WH-ID                        TO WS-CC-WH-ID
064500     MOVE WH-T-MAX-CAPACITY(WS-WH-FOUND-SUB) TO WS-CC-MAX-CAPACITY
064600
064700     IF TRN-WH-ID NOT = IT-T-WH-ID(WS-IT-FOUND-SUB)
064800         MOVE TRN-QUANTITY           TO WS-CC-NEEDED-QTY
064900     ELSE IF TRN-QUANTITY > IT-T-QUANTITY(WS-IT-FOUND-SUB)
065000         COMPUTE WS-CC-NEEDED-QTY =
065100             TRN-QUANTITY - IT-T-QUANTITY(WS-IT-FOUND-SUB)
065200     ELSE
065300         MOVE ZERO                   TO WS-CC-NEEDED-QTY
065400     END-IF.
065500
065600     PERFORM 950-CALL-CAPCALC.
065700     IF NOT WS-CC-HAS-CAP
065800         MOVE 'INSUFFICIENT WAREHOUSE CAPACITY'
065850             TO WS-REJECT-REASON
065900         MOVE 'N' TO WS-TRAN-OK-SW
066000     ELSE
066100         MOVE TRN-SKU         TO IT-T-SKU(WS-IT-FOUND-SUB)
066200         MOVE TRN-NAME        TO IT-T-NAME(WS-IT-FOUND-SUB)
066300         MOVE TRN-DESCRIPTION TO
066400                         IT-T-DESCRIPTION(WS-IT-FOUND-SUB)
066500         MOVE TRN-CATEGORY    TO
066600                         IT-T-CATEGORY(WS-IT-FOUND-SUB)
066700         MOVE TRN-QUANTITY    TO
066800                         IT-T-QUANTITY(WS-IT-FOUND-SUB)
066900         MOVE TRN-STORAGE-LOC TO
067000                         IT-T-LOCATION(WS-IT-FOUND-SUB)
067100         MOVE TRN-WH-ID       TO
067200                         IT-T-WH-ID(WS-IT-FOUND-SUB)
067300         ADD 1 TO NUM-IU-PROCESSED
067400     END-IF.
067500 330-EXIT. EXIT.
067600
067700 320-DELETE-ITEM.
067800     ADD 1 TO NUM-ID-REQUESTS.
067900     MOVE TRN-KEY        TO WS-SEARCH-ID.
068000     PERFORM 520-FIND-ITEM-BY-ID.
068100
068200     IF NOT WS-IT-FOUND
068300         MOVE 'ITEM NOT FOUND' TO WS-REJECT-REASON
068400         MOVE 'N' TO WS-TRAN-OK-SW
068500     ELSE
068600         PERFORM 720-REMOVE-ITEM-ENTRY
068700         ADD 1 TO NUM-ID-PROCESSED
068800     END-IF.
068900
069000******************************************************************
069100*    ITEM-TRANSFER
069200******************************************************************
069300 400-TRANSFER-ITEM.
069400     ADD 1 TO NUM-TR-REQUESTS.
069500     MOVE TRN-KEY        TO WS-SEARCH-ID.
069600     PERFORM 520-FIND-ITEM-BY-ID.
069700     MOVE TRN-QUANTITY   TO WS-QTY-EDIT-AREA.
069800
069900     IF NOT WS-IT-FOUND
070000         MOVE 'ITEM NOT FOUND' TO WS-REJECT-REASON
070100         MOVE 'N' TO WS-TRAN-OK-SW
070200     ELSE IF TRN-WH-ID NOT = IT-T-WH-ID(WS-IT-FOUND-SUB)
070300         MOVE 'ITEM NOT IN SPECIFIED SOURCE WAREHOUSE'
070400                             TO WS-REJECT-REASON
070500         MOVE 'N' TO WS-TRAN-OK-SW
070600     ELSE IF WS-QTY-EDIT-NUM NOT NUMERIC
070700              OR WS-QTY-EDIT-NUM < 1
070800         MOVE 'TRANSFER QUANTITY MUST BE AT LEAST 1'
070900                             TO WS-REJECT-REASON
071000         MOVE 'N' TO WS-TRAN-OK-SW
071100     ELSE IF TRN-QUANTITY > IT-T-QUANTITY(WS-IT-FOUND-SUB)
071200         MOVE 'TRANSFER QUANTITY EXCEEDS AVAILABLE QUANTITY'
071300                             TO WS-REJECT-REASON
071400         MOVE 'N' TO WS-TRAN-OK-SW
071500     ELSE
071600         PERFORM 410-TRANSFER-VALIDATE-DEST
071700     END-IF.
071800
071900 410-TRANSFER-VALIDATE-DEST.
072100     MOVE TRN-DEST-WH-ID TO WS-SEARCH-ID.
072200     PERFORM 500-FIND-WAREHOUSE-BY-ID.
072300
072400     IF NOT WS-WH-FOUND
072500         MOVE 'DESTINATION WAREHOUSE NOT FOUND'
072550             TO WS-REJECT-REASON
072600         MOVE 'N' TO WS-TRAN-OK-SW
072700     ELSE
072800         MOVE TRN-DEST-WH-ID                   TO WS-CC-WH-ID
072900         MOVE WH-T-MAX-CAPACITY(WS-WH-FOUND-SUB)
072950             TO WS-CC-MAX-CAPACITY
073000         MOVE TRN-QUANTITY               TO WS-CC-NEEDED-QTY
073100         PERFORM 950-CALL-CAPCALC
073200         IF NOT WS-CC-HAS-CAP
073300             MOVE 'INSUFFICIENT CAPACITY IN DESTINATION WAREHOUSE'
073400                                 TO WS-REJECT-REASON
073500             MOVE 'N' TO WS-TRAN-OK-SW
073600         ELSE IF TRN-QUANTITY = IT-T-QUANTITY(WS-IT-FOUND-SUB)
073700             PERFORM 420-TRANSFER-FULL
073800             ADD 1 TO NUM-TR-PROCESSED
073900         ELSE
074000             PERFORM 430-TRANSFER-PARTIAL
074100             ADD 1 TO NUM-TR-PROCESSED
074200         END-IF
074300     END-IF.
074400
074500******************************************************************
074600*    FULL TRANSFER - REASSIGN THE OWNING WAREHOUSE ONLY.
074700******************************************************************
074800 420-TRANSFER-FULL.
074900     MOVE TRN-DEST-WH-ID TO IT-T-WH-ID(WS-IT-FOUND-SUB).
075000
075100******************************************************************
075200*    PARTIAL TRANSFER - SUBTRACT FROM THE SOURCE, THEN MERGE
075300*    INTO A MATCHING DESTINATION SKU OR SPLIT OFF A NEW ITEM.
075400******************************************************************
075500 430-TRANSFER-PARTIAL.
075600     SUBTRACT TRN-QUANTITY FROM IT-T-QUANTITY(WS-IT-FOUND-SUB).
075700
075800     MOVE IT-T-SKU(WS-IT-FOUND-SUB) TO WS-SEARCH-SKU.
075900     MOVE TRN-DEST-WH-ID               TO WS-SEARCH-WH-ID.
076000     PERFORM 540-FIND-ITEM-BY-SKU-IN-WH.
076100
076200     IF WS-IT-FOUND
076300         ADD TRN-QUANTITY TO IT-T-QUANTITY(WS-IT-FOUND-SUB)
076400     ELSE
076500         PERFORM 440-TRANSFER-SPLIT-NEW-ITEM
076600     END-IF.
076700
076800******************************************************************
076900*    440 RE-FINDS THE SOURCE ITEM BY SUBSCRIPT BECAUSE THE TABLE
077000*    MAY HAVE GROWN (A NEW ENTRY APPENDED) SINCE 430 STARTED --
077100*    WS-IT-FOUND-SUB WAS SAVED BEFORE THE SKU SEARCH ABOVE RAN.
077200******************************************************************
077300 440-TRANSFER-SPLIT-NEW-ITEM.
077400     PERFORM 610-FIND-MAX-ITEM-ID.
077500     ADD 1 TO WS-IT-COUNT.
077600     ADD 1 TO WS-IT-MAX-ID-FOUND.
077700     MOVE WS-IT-MAX-ID-FOUND         TO IT-T-ID(WS-IT-COUNT).
077800     MOVE IT-T-NAME(WS-IT-FOUND-SUB)
077900                                     TO IT-T-NAME(WS-IT-COUNT).
078000     MOVE IT-T-DESCRIPTION(WS-IT-FOUND-SUB)
078100                             TO IT-T-DESCRIPTION(WS-IT-COUNT).
078200     MOVE IT-T-CATEGORY(WS-IT-FOUND-SUB)
078300                             TO IT-T-CATEGORY(WS-IT-COUNT).
078400     MOVE IT-T-LOCATION(WS-IT-FOUND-SUB)
078500                             TO IT-T-LOCATION(WS-IT-COUNT).
078600     MOVE TRN-QUANTITY               TO IT-T-QUANTITY
078700                                             (WS-IT-COUNT).
078800     MOVE TRN-DEST-WH-ID             TO IT-T-WH-ID
078900                                             (WS-IT-COUNT).
079000     MOVE WS-IT-MAX-ID-FOUND TO WS-SKU-SUFFIX.
079050     MOVE SPACES TO IT-T-SKU(WS-IT-COUNT).
079100     STRING IT-T-SKU(WS-IT-FOUND-SUB) DELIMITED BY SPACE
079150             '-'                          DELIMITED BY SIZE
079200             WS-SKU-SUFFIX                DELIMITED BY SIZE
079300             INTO IT-T-SKU(WS-IT-COUNT).
079400
079500******************************************************************
079600*    REJECTION
079700******************************************************************
079800 900-REJECT-TRANSACTION.
079900     ADD 1 TO NUM-TRAN-REJECTED.
080000     MOVE TRN-CODE       TO RJ-TRN-CODE.
080100     MOVE TRN-KEY        TO RJ-TRN-KEY.
080200     MOVE WS-REJECT-REASON TO RJ-REASON.
080300     WRITE REJECT-RECORD.
080400     IF NOT REJOUT-OK
080500         DISPLAY 'REJECT-OUT I/O ERROR ON WRITE. RC: '
080600                 REJOUT-STATUS
080700     END-IF.
080800
080900******************************************************************
081000*    TABLE SEARCH PARAGRAPHS
081100******************************************************************
081200 500-FIND-WAREHOUSE-BY-ID.
081300     MOVE 'N' TO WS-WH-FOUND-SW.
081400     MOVE ZERO TO WS-WH-SUB.
081500     PERFORM 501-SCAN-WAREHOUSE-BY-ID
081600         VARYING WS-WH-SUB FROM 1 BY 1
081700           UNTIL WS-WH-SUB > WS-WH-COUNT
081800              OR WS-WH-FOUND.
081900
082000 501-SCAN-WAREHOUSE-BY-ID.
082100     IF WH-T-ID(WS-WH-SUB) = WS-SEARCH-ID
082200         MOVE 'Y' TO WS-WH-FOUND-SW
082300         MOVE WS-WH-SUB TO WS-WH-FOUND-SUB
082400     END-IF.
082500
082600 510-FIND-WAREHOUSE-BY-NAME.
082700     MOVE 'N' TO WS-WH-FOUND-SW.
082800     MOVE ZERO TO WS-WH-SUB.
082900     PERFORM 511-SCAN-WAREHOUSE-BY-NAME
083000         VARYING WS-WH-SUB FROM 1 BY 1
083100           UNTIL WS-WH-SUB > WS-WH-COUNT
083200              OR WS-WH-FOUND.
083300
083400 511-SCAN-WAREHOUSE-BY-NAME.
083500     IF WH-T-NAME(WS-WH-SUB) = WS-SEARCH-NAME
083600              AND WH-T-ID(WS-WH-SUB) NOT = WS-SEARCH-EXCL-ID
083700         MOVE 'Y' TO WS-WH-FOUND-SW
083800         MOVE WS-WH-SUB TO WS-WH-FOUND-SUB
083900     END-IF.
084000
084100 520-FIND-ITEM-BY-ID.
084200     MOVE 'N' TO WS-IT-FOUND-SW.
084300     MOVE ZERO TO WS-IT-SUB.
084400     PERFORM 521-SCAN-ITEM-BY-ID
084500         VARYING WS-IT-SUB FROM 1 BY 1
084600           UNTIL WS-IT-SUB > WS-IT-COUNT
084700              OR WS-IT-FOUND.
084800
084900 521-SCAN-ITEM-BY-ID.
085000     IF IT-T-ID(WS-IT-SUB) = WS-SEARCH-ID
085100         MOVE 'Y' TO WS-IT-FOUND-SW
085200         MOVE WS-IT-SUB TO WS-IT-FOUND-SUB
085300     END-IF.
085400
085500 530-FIND-ITEM-BY-SKU.
085600     MOVE 'N' TO WS-IT-FOUND-SW.
085700     MOVE ZERO TO WS-IT-SUB.
085800     PERFORM 531-SCAN-ITEM-BY-SKU
085900         VARYING WS-IT-SUB FROM 1 BY 1
086000           UNTIL WS-IT-SUB > WS-IT-COUNT
086100              OR WS-IT-FOUND.
086200
086300 531-SCAN-ITEM-BY-SKU.
086400     IF IT-T-SKU(WS-IT-SUB) = WS-SEARCH-SKU
086500              AND IT-T-ID(WS-IT-SUB) NOT = WS-SEARCH-EXCL-ID
086600         MOVE 'Y' TO WS-IT-FOUND-SW
086700         MOVE WS-IT-SUB TO WS-IT-FOUND-SUB
086800     END-IF.
086900
087000 540-FIND-ITEM-BY-SKU-IN-WH.
087100     MOVE 'N' TO WS-IT-FOUND-SW.
087200     MOVE ZERO TO WS-IT-SUB-2.
087300     PERFORM 541-SCAN-ITEM-BY-SKU-IN-WH
087400         VARYING WS-IT-SUB-2 FROM 1 BY 1
087500           UNTIL WS-IT-SUB-2 > WS-IT-COUNT
087600              OR WS-IT-FOUND.
087700
087800 541-SCAN-ITEM-BY-SKU-IN-WH.
087900     IF IT-T-SKU(WS-IT-SUB-2) = WS-SEARCH-SKU
088000              AND IT-T-WH-ID(WS-IT-SUB-2) = WS-SEARCH-WH-ID
088100         MOVE 'Y' TO WS-IT-FOUND-SW
088200         MOVE WS-IT-SUB-2 TO WS-IT-FOUND-SUB
088300     END-IF.
088400
088500******************************************************************
088600*    NEXT-ID PARAGRAPHS -- RECOMPUTED LIVE FROM THE TABLE EACH
088700*    TIME, NOT FROM A COUNTER, SO A GAP LEFT BY A DELETE OF THE
088800*    HIGHEST ID GETS REUSED.  SEE CHANGE 06-02-01 (WH-2001-114).
088900******************************************************************
089000 600-FIND-MAX-WAREHOUSE-ID.
089100     MOVE ZERO TO WS-WH-MAX-ID-FOUND.
089200     MOVE ZERO TO WS-WH-SUB.
089300     PERFORM 601-SCAN-MAX-WAREHOUSE-ID
089400         VARYING WS-WH-SUB FROM 1 BY 1
089500           UNTIL WS-WH-SUB > WS-WH-COUNT.
089600
089700 601-SCAN-MAX-WAREHOUSE-ID.
089800     IF WH-T-ID(WS-WH-SUB) > WS-WH-MAX-ID-FOUND
089900         MOVE WH-T-ID(WS-WH-SUB) TO WS-WH-MAX-ID-FOUND
090000     END-IF.
090100
090200 610-FIND-MAX-ITEM-ID.
090300     MOVE ZERO TO WS-IT-MAX-ID-FOUND.
090400     MOVE ZERO TO WS-IT-SUB.
090500     PERFORM 611-SCAN-MAX-ITEM-ID
090600         VARYING WS-IT-SUB FROM 1 BY 1
090700           UNTIL WS-IT-SUB > WS-IT-COUNT.
090800
090900 611-SCAN-MAX-ITEM-ID.
091000     IF IT-T-ID(WS-IT-SUB) > WS-IT-MAX-ID-FOUND
091100         MOVE IT-T-ID(WS-IT-SUB) TO WS-IT-MAX-ID-FOUND
091200     END-IF.
091300
091400******************************************************************
091500*    TABLE COMPACTION ON DELETE -- SHIFT EVERYTHING ABOVE THE
091600*    DELETED ENTRY DOWN ONE SLOT SO THE TABLE STAYS DENSE AND
091700*    IN ASCENDING KEY ORDER.
091800******************************************************************
091900 620-REMOVE-WAREHOUSE-ENTRY.
092000     PERFORM 621-SHIFT-WAREHOUSE-ENTRY
092100         VARYING WS-WH-SUB FROM WS-WH-FOUND-SUB BY 1
092200           UNTIL WS-WH-SUB >= WS-WH-COUNT.
092300     SUBTRACT 1 FROM WS-WH-COUNT.
092400
092500 621-SHIFT-WAREHOUSE-ENTRY.
092600     MOVE WH-ENTRY(WS-WH-SUB + 1) TO WH-ENTRY(WS-WH-SUB).
092700
092800 720-REMOVE-ITEM-ENTRY.
093000     PERFORM 721-SHIFT-ITEM-ENTRY
093100         VARYING WS-IT-SUB FROM WS-IT-FOUND-SUB BY 1
093200           UNTIL WS-IT-SUB >= WS-IT-COUNT.
093300     SUBTRACT 1 FROM WS-IT-COUNT.
093400
093500 721-SHIFT-ITEM-ENTRY.
093600     MOVE IT-ENTRY(WS-IT-SUB + 1) TO IT-ENTRY(WS-IT-SUB).
093700
093800******************************************************************
093900*    CAPCALC LINKAGE
094000******************************************************************
094100 950-CALL-CAPCALC.
094200     CALL 'CAPCALC' USING WS-CC-WH-ID, WS-CC-MAX-CAPACITY,
094300                          WS-CC-NEEDED-QTY, IT-TABLE, WS-IT-COUNT,
094400                          WS-CC-CURRENT-CAP, WS-CC-AVAILABLE-CAP,
094500                          WS-CC-ITEM-COUNT, WS-CC-UTIL-PCT,
094600                          WS-CC-HAS-CAP-SW.
094700
094800******************************************************************
094900*    FILE HANDLING
095000******************************************************************
095100 700-OPEN-FILES.
095200     OPEN INPUT  WAREHOUSE-IN
095300                 ITEM-IN
095400                 TRANS-IN
095500          OUTPUT WAREHOUSE-OUT
095600                 ITEM-OUT
095700                 REJECT-OUT
095800                 REPORT-OUT.
095900     IF NOT WHSEIN-OK
096000         DISPLAY 'ERROR OPENING WAREHOUSE-IN. RC: ' WHSEIN-STATUS
096100         MOVE 16 TO RETURN-CODE
096200         MOVE 'Y' TO WS-TRAN-EOF
096300     END-IF.
096400     IF NOT ITEMIN-OK
096500         DISPLAY 'ERROR OPENING ITEM-IN. RC: ' ITEMIN-STATUS
096600         MOVE 16 TO RETURN-CODE
096700         MOVE 'Y' TO WS-TRAN-EOF
096800     END-IF.
096900     IF NOT TRANSIN-OK
097000         DISPLAY 'ERROR OPENING TRANS-IN. RC: ' TRANSIN-STATUS
097100         MOVE 16 TO RETURN-CODE
097200         MOVE 'Y' TO WS-TRAN-EOF
097300     END-IF.
097320 700-EXIT. EXIT.
097400
097500 710-LOAD-WAREHOUSE-TABLE.
097600     MOVE ZERO TO WS-WH-COUNT.
097700     PERFORM 711-READ-WAREHOUSE-IN.
097800     PERFORM 712-STORE-WAREHOUSE-ENTRY
097900         UNTIL WS-WH-IN-EOF.
098000
098100 711-READ-WAREHOUSE-IN.
098200     READ WAREHOUSE-IN
098300         AT END MOVE 'Y' TO WS-WH-IN-EOF-SW.
098400     IF NOT WHSEIN-OK AND NOT WHSEIN-EOF
098500         DISPLAY 'WAREHOUSE-IN I/O ERROR ON READ. RC: '
098600                 WHSEIN-STATUS
098700         MOVE 'Y' TO WS-WH-IN-EOF-SW
098800     END-IF.
098900
099000 712-STORE-WAREHOUSE-ENTRY.
099100     ADD 1 TO WS-WH-COUNT.
099200     MOVE WH-MASTER-RECORD TO WH-ENTRY(WS-WH-COUNT).
099300     PERFORM 711-READ-WAREHOUSE-IN.
099400
099500 715-LOAD-ITEM-TABLE.
099600     MOVE ZERO TO WS-IT-COUNT.
099700     PERFORM 716-READ-ITEM-IN.
099800     PERFORM 717-STORE-ITEM-ENTRY
099900         UNTIL WS-IT-IN-EOF.
100000
100100 716-READ-ITEM-IN.
100200     READ ITEM-IN
100300         AT END MOVE 'Y' TO WS-IT-IN-EOF-SW.
100400     IF NOT ITEMIN-OK AND NOT ITEMIN-EOF
100500         DISPLAY 'ITEM-IN I/O ERROR ON READ. RC: ' ITEMIN-STATUS
100600         MOVE 'Y' TO WS-IT-IN-EOF-SW
100700     END-IF.
100800
100900 717-STORE-ITEM-ENTRY.
101000     ADD 1 TO WS-IT-COUNT.
101100     MOVE IT-MASTER-RECORD TO IT-ENTRY(WS-IT-COUNT).
101200     PERFORM 716-READ-ITEM-IN.
101300
101400 720-READ-TRANSACTION-FILE.
101500     READ TRANS-IN
101600         AT END MOVE 'Y' TO WS-TRAN-EOF.
101700     IF NOT TRANSIN-OK AND NOT TRANSIN-EOF
101800         DISPLAY 'TRANS-IN I/O ERROR ON READ. RC: ' TRANSIN-STATUS
101900         MOVE 'Y' TO WS-TRAN-EOF
102000     END-IF.
102100
102200 760-WRITE-WAREHOUSE-MASTER-OUT.
102300     MOVE ZERO TO WS-WH-SUB.
102400     PERFORM 761-WRITE-ONE-WAREHOUSE
102500         VARYING WS-WH-SUB FROM 1 BY 1
102600           UNTIL WS-WH-SUB > WS-WH-COUNT.
102700
102800 761-WRITE-ONE-WAREHOUSE.
102900     MOVE WH-ENTRY(WS-WH-SUB) TO WH-OUT-RECORD.
103000     WRITE WH-OUT-RECORD.
103100     IF NOT WHSEOUT-OK
103200         DISPLAY 'WAREHOUSE-OUT I/O ERROR ON WRITE. RC: '
103300                 WHSEOUT-STATUS
103400     END-IF.
103500
103600 765-WRITE-ITEM-MASTER-OUT.
103700     MOVE ZERO TO WS-IT-SUB.
103800     PERFORM 766-WRITE-ONE-ITEM
103900         VARYING WS-IT-SUB FROM 1 BY 1
104000           UNTIL WS-IT-SUB > WS-IT-COUNT.
104100
104200 766-WRITE-ONE-ITEM.
104300     MOVE IT-ENTRY(WS-IT-SUB) TO IT-OUT-RECORD.
104400     WRITE IT-OUT-RECORD.
104500     IF NOT ITEMOUT-OK
104600         DISPLAY 'ITEM-OUT I/O ERROR ON WRITE. RC: '
104700                 ITEMOUT-STATUS
104800     END-IF.
104900
105000 790-CLOSE-FILES.
105100     CLOSE WAREHOUSE-IN, ITEM-IN, TRANS-IN,
105200           WAREHOUSE-OUT, ITEM-OUT, REJECT-OUT, REPORT-OUT.
105300
105400******************************************************************
105500*    REPORT WRITING
105600******************************************************************
105700 800-INIT-REPORT.
105800     COMPUTE RPT-CCYY = CURRENT-CENTURY * 100 + CURRENT-YEAR.
105900     MOVE CURRENT-MONTH  TO RPT-MM.
106000     MOVE CURRENT-DAY    TO RPT-DD.
106100     MOVE CURRENT-HOUR   TO RPT-HH.
106200     MOVE CURRENT-MINUTE TO RPT-MIN.
106300     MOVE CURRENT-SECOND TO RPT-SS.
106400     WRITE REPORT-RECORD FROM RPT-HEADING-1 AFTER PAGE.
106500     WRITE REPORT-RECORD FROM RPT-HEADING-2 AFTER 2.
106600
106700 850-WRITE-UTILIZATION-REPORT.
106800     MOVE ZERO TO WS-GRAND-MAX-CAP.
106900     MOVE ZERO TO WS-GRAND-CURRENT-CAP.
107000     MOVE ZERO TO WS-GRAND-AVAILABLE-CAP.
107100     MOVE ZERO TO WS-GRAND-ITEM-COUNT.
107200     MOVE ZERO TO WS-WH-SUB.
107300     PERFORM 851-WRITE-DETAIL-LINE
107400         VARYING WS-WH-SUB FROM 1 BY 1
107500           UNTIL WS-WH-SUB > WS-WH-COUNT.
107600     PERFORM 852-WRITE-TOTAL-LINE.
107700
107800 851-WRITE-DETAIL-LINE.
107900     MOVE WH-T-ID(WS-WH-SUB)           TO WS-CC-WH-ID
108000     MOVE WH-T-MAX-CAPACITY(WS-WH-SUB) TO WS-CC-MAX-CAPACITY.
108100     MOVE ZERO                       TO WS-CC-NEEDED-QTY.
108200     PERFORM 950-CALL-CAPCALC.
108300
108400     MOVE WH-T-ID(WS-WH-SUB)       TO RPT-D-WH-ID.
108500     MOVE WH-T-NAME(WS-WH-SUB)     TO RPT-D-NAME.
108600     MOVE WH-T-LOCATION(WS-WH-SUB) TO RPT-D-LOCATION.
108700     MOVE WS-CC-MAX-CAPACITY     TO RPT-D-MAX-CAP.
108800     MOVE WS-CC-CURRENT-CAP      TO RPT-D-CURRENT.
108900     MOVE WS-CC-AVAILABLE-CAP    TO RPT-D-AVAIL.
109000     MOVE WS-CC-UTIL-PCT         TO RPT-D-UTIL-PCT.
109100     MOVE WS-CC-ITEM-COUNT       TO RPT-D-ITEMS.
109200     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.
109300
109400     ADD WS-CC-MAX-CAPACITY   TO WS-GRAND-MAX-CAP.
109500     ADD WS-CC-CURRENT-CAP    TO WS-GRAND-CURRENT-CAP.
109600     ADD WS-CC-AVAILABLE-CAP  TO WS-GRAND-AVAILABLE-CAP.
109700     ADD WS-CC-ITEM-COUNT     TO WS-GRAND-ITEM-COUNT.
109800
109900 852-WRITE-TOTAL-LINE.
110000     MOVE WS-GRAND-MAX-CAP       TO RPT-T-MAX-CAP.
110100     MOVE WS-GRAND-CURRENT-CAP   TO RPT-T-CURRENT.
110200     MOVE WS-GRAND-AVAILABLE-CAP TO RPT-T-AVAIL.
110300     MOVE WS-GRAND-ITEM-COUNT    TO RPT-T-ITEMS.
110400     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE AFTER 2.
110500
110600 870-WRITE-TRAILER-COUNTS.
110700     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 3.
110800     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 1.
110900     WRITE REPORT-RECORD FROM RPT-STATS-HDR3 AFTER 1.
111000
111100     MOVE 'WA' TO RPT-S-TYPE.
111200     MOVE NUM-WA-REQUESTS  TO RPT-S-REQUESTS.
111300     MOVE NUM-WA-PROCESSED TO RPT-S-PROCESSED.
111400     COMPUTE RPT-S-REJECTED = NUM-WA-REQUESTS - NUM-WA-PROCESSED.
111500     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
111600
111700     MOVE 'WU' TO RPT-S-TYPE.
111800     MOVE NUM-WU-REQUESTS  TO RPT-S-REQUESTS.
111900     MOVE NUM-WU-PROCESSED TO RPT-S-PROCESSED.
112000     COMPUTE RPT-S-REJECTED = NUM-WU-REQUESTS - NUM-WU-PROCESSED.
112100     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
112200
112300     MOVE 'WD' TO RPT-S-TYPE.
112400     MOVE NUM-WD-REQUESTS  TO RPT-S-REQUESTS.
112500     MOVE NUM-WD-PROCESSED TO RPT-S-PROCESSED.
112600     COMPUTE RPT-S-REJECTED = NUM-WD-REQUESTS - NUM-WD-PROCESSED.
112700     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
112800
112900     MOVE 'IA' TO RPT-S-TYPE.
113000     MOVE NUM-IA-REQUESTS  TO RPT-S-REQUESTS.
113100     MOVE NUM-IA-PROCESSED TO RPT-S-PROCESSED.
113200     COMPUTE RPT-S-REJECTED = NUM-IA-REQUESTS - NUM-IA-PROCESSED.
113300     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
113400
113500     MOVE 'IU' TO RPT-S-TYPE.
113600     MOVE NUM-IU-REQUESTS  TO RPT-S-REQUESTS.
113700     MOVE NUM-IU-PROCESSED TO RPT-S-PROCESSED.
113800     COMPUTE RPT-S-REJECTED = NUM-IU-REQUESTS - NUM-IU-PROCESSED.
113900     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
114000
114100     MOVE 'ID' TO RPT-S-TYPE.
114200     MOVE NUM-ID-REQUESTS  TO RPT-S-REQUESTS.
114300     MOVE NUM-ID-PROCESSED TO RPT-S-PROCESSED.
114400     COMPUTE RPT-S-REJECTED = NUM-ID-REQUESTS - NUM-ID-PROCESSED.
114500     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
114600
114700     MOVE 'TR' TO RPT-S-TYPE.
114800     MOVE NUM-TR-REQUESTS  TO RPT-S-REQUESTS.
114900     MOVE NUM-TR-PROCESSED TO RPT-S-PROCESSED.
115000     COMPUTE RPT-S-REJECTED = NUM-TR-REQUESTS - NUM-TR-PROCESSED.
115100     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
115200
115300     MOVE NUM-TRAN-RECS     TO RPT-R-READ.
115400     MOVE NUM-TRAN-APPLIED  TO RPT-R-APPLIED.
115500     MOVE NUM-TRAN-REJECTED TO RPT-R-REJECTED.
115600     WRITE REPORT-RECORD FROM RPT-RUN-TOTALS AFTER 2.
