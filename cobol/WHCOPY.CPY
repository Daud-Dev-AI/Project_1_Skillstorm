000100*****************************************************************
000200*    WHCOPY    -- WAREHOUSE MASTER RECORD LAYOUT
000300*
000400*    FIELD NAMES CARRY A :TAG: PREFIX, REPLACED AT EACH COPY SITE
000500*    THE SAME WAY THE HOUSE'S OTHER SHARED COPYBOOKS DO IT --
000600*    ONE PREFIX PER SITE KEEPS THE FLAT RECORD AND THE TABLE
000700*    ENTRY FROM EVER SHARING AN UNQUALIFIED FIELD NAME:
000800*      (1)  COPY WHCOPY REPLACING ==:TAG:== BY ==WH==.
000900*                                              (flat FD rec)
001000*      (2)  COPY WHCOPY REPLACING ==:TAG:== BY ==WH-T==.
001100*                                              (table entry)
001200*
001300*    05-10-91  RPS  ORIGINAL LAYOUT - WHSE NO, NAME, LOC, CAPACITY
001400*    11-02-93  RPS  WIDENED WH-NAME FROM 24 TO 30 PER REQUEST
001500*                   FROM DISTRIBUTION CTR (CHG 93-0447)
001600*    03-14-97  TGK  ADDED TRAILING FILLER FOR FUTURE EXPANSION
001700*    10-10-06  DMC  SWITCHED THE TABLE-ENTRY COPY FROM A LEVEL-
001800*                   NUMBER REPLACING (==05== BY ==10==) TO THE
001900*                   :TAG: PREFIX FORM -- THE LEVEL-NUMBER FORM
002000*                   WAS ALSO REWRITING THE PIC 9(05) ID FIELD TO
002100*                   PIC 9(10), SINCE "05" APPEARS INSIDE THE PIC
002200*                   CLAUSE TOO.  SEE WH-2006-061.
002210*    11-03-06  DMC  DROPPED THE 97-03-14 TRAILING FILLER -- THE
002220*                   WAREHOUSE MASTER FEED FROM DISTRIBUTION RUNS
002230*                   A FIXED 72-BYTE RECORD (05+30+30+07) WITH NO
002240*                   EXPANSION BYTES, AND THE FILLER HAD WH-MASTER-
002250*                   RECORD/WH-OUT-RECORD RUNNING 74.  WH-2006-063.
002300*****************************************************************
002400     05  :TAG:-ID                    PIC 9(05).
002500     05  :TAG:-NAME                  PIC X(30).
002600     05  :TAG:-LOCATION              PIC X(30).
002700     05  :TAG:-MAX-CAPACITY          PIC 9(07).
