000100*****************************************************************
000200*    TRNREC    -- WAREHOUSE/ITEM TRANSACTION RECORD LAYOUT
000300*
000400*    ONE PHYSICAL RECORD SHAPE CARRIES SEVEN LOGICAL TRANSACTION
000500*    TYPES (TRN-CODE).  NOT EVERY FIELD IS MEANINGFUL FOR EVERY
000600*    CODE -- SEE THE REDEFINED VIEWS BELOW FOR THE FIELDS EACH
000700*    TRANSACTION FAMILY ACTUALLY USES.
000800*
000900*    05-10-91  RPS  ORIGINAL LAYOUT (WA/WU/WD ONLY)
001000*    11-02-93  RPS  ADDED IA/IU/ID ITEM TRANSACTION CODES
001100*    08-19-95  RPS  ADDED TR TRANSFER CODE AND DEST-WH-ID
001200*    03-14-97  TGK  ADDED TRAILING FILLER, ADDED REDEFINED VIEWS
001300*****************************************************************
001400 01  TRANSACTION-RECORD.
001500     05  TRN-CODE                    PIC X(02).
001600         88  TRN-WAREHOUSE-ADD              VALUE 'WA'.
001700         88  TRN-WAREHOUSE-UPDATE           VALUE 'WU'.
001800         88  TRN-WAREHOUSE-DELETE           VALUE 'WD'.
001900         88  TRN-ITEM-ADD                   VALUE 'IA'.
002000         88  TRN-ITEM-UPDATE                VALUE 'IU'.
002100         88  TRN-ITEM-DELETE                VALUE 'ID'.
002200         88  TRN-ITEM-TRANSFER              VALUE 'TR'.
002300     05  TRN-KEY                     PIC 9(07).
002400     05  TRN-SKU                     PIC X(20).
002500     05  TRN-NAME                    PIC X(30).
002600     05  TRN-DESCRIPTION             PIC X(50).
002700     05  TRN-CATEGORY                PIC X(20).
002800     05  TRN-QUANTITY                PIC 9(07).
002900     05  TRN-LOCATION-2              PIC X(30).
003000     05  TRN-STORAGE-LOC             PIC X(10).
003100     05  TRN-WH-ID                   PIC 9(05).
003200     05  TRN-DEST-WH-ID              PIC 9(05).
003300     05  FILLER                      PIC X(02).
003400*
003500*    ALTERNATE VIEW - WAREHOUSE TRANSACTIONS (WA/WU/WD)
003600*
003700 01  TRN-WAREHOUSE-VIEW REDEFINES TRANSACTION-RECORD.
003800     05  TRV-CODE                    PIC X(02).
003900     05  TRV-WH-ID                   PIC 9(07).
004000     05  FILLER                      PIC X(20).
004100     05  TRV-WH-NAME                 PIC X(30).
004200     05  FILLER                      PIC X(50).
004300     05  FILLER                      PIC X(20).
004400     05  FILLER                      PIC X(07).
004500     05  TRV-WH-LOCATION             PIC X(30).
004600     05  FILLER                      PIC X(22).
004700*
004800*    ALTERNATE VIEW - ITEM TRANSACTIONS (IA/IU/ID)
004900*
005000 01  TRN-ITEM-VIEW REDEFINES TRANSACTION-RECORD.
005100     05  TIV-CODE                    PIC X(02).
005200     05  TIV-ITEM-ID                 PIC 9(07).
005300     05  TIV-SKU                     PIC X(20).
005400     05  TIV-NAME                    PIC X(30).
005500     05  TIV-DESCRIPTION             PIC X(50).
005600     05  TIV-CATEGORY                PIC X(20).
005700     05  TIV-QUANTITY                PIC 9(07).
005800     05  FILLER                      PIC X(30).
005900     05  TIV-STORAGE-LOC             PIC X(10).
006000     05  TIV-WH-ID                   PIC 9(05).
006100     05  FILLER                      PIC X(07).
006200*
006300*    ALTERNATE VIEW - ITEM TRANSFER (TR)
006400*
006500 01  TRN-TRANSFER-VIEW REDEFINES TRANSACTION-RECORD.
006600     05  TFV-CODE                    PIC X(02).
006700     05  TFV-ITEM-ID                 PIC 9(07).
006800     05  FILLER                      PIC X(120).
006900     05  TFV-QUANTITY                PIC 9(07).
007000     05  FILLER                      PIC X(40).
007100     05  TFV-SOURCE-WH-ID            PIC 9(05).
007200     05  TFV-DEST-WH-ID              PIC 9(05).
007300     05  FILLER                      PIC X(02).
