000100*****************************************************************
000200*    RJCOPY    -- REJECTED TRANSACTION LOG RECORD LAYOUT
000300*
000400*    05-10-91  RPS  ORIGINAL LAYOUT
000500*    03-14-97  TGK  ADDED TRAILING FILLER FOR FUTURE EXPANSION
000600*****************************************************************
000700 01  REJECT-RECORD.
000800     05  RJ-TRN-CODE                 PIC X(02).
000900     05  RJ-TRN-KEY                  PIC 9(07).
001000     05  RJ-REASON                   PIC X(60).
001100     05  FILLER                      PIC X(02).
